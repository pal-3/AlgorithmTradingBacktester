000010******************************************************************
000020*                                                                *
000030*  COPYBOOK: T1PC001                                             *
000040*                                                                *
000050*  FECHA CREACION: 22/07/1986                                    *
000060*                                                                *
000070*  AUTOR: R. MARTINEZ                                            *
000080*                                                                *
000090*  APLICACION: T1 - BACKTESTER DE ESTRATEGIAS DE TRADING         *
000100*                                                                *
000110*  DESCRIPCION: PARAMETROS DE LA ESTRATEGIA DE CRUCE DE MEDIAS   *
000120*               MOVILES (CORTA/LARGA/UMBRAL), COMPARTIDOS ENTRE  *
000130*               T1B020 Y LA SUBRUTINA T1S030.                    *
000140*                                                                *
000150******************************************************************
000160*        L O G    D E   M O D I F I C A C I O N E S              *
000170******************************************************************
000180*  AUTOR        FECHA        DESCRIPCION                         *
000190******************************************************************
000200*  R.MARTINEZ   22/07/1986   VERSION ORIGINAL - PERIODOS 020/050.*TB020001
000210*  M.ROJAS      14/02/1991   SE AGREGA PM-STRATEGY-ID PARA NO    *TB020019
000220*                            RECONSTRUIRLO EN CADA PROGRAMA.     *TB020019
000230*  J.PAREDES    27/08/2004   CR-6211: PM-STRATEGY-ID SUBE DE     *TB020038
000240*                            X(20) A X(21) - EL STRING DE 1000-  *TB020038
000250*                            INICIO DE T1B020 ARMABA 21 POSIC Y  *TB020038
000260*                            SE PERDIA EL ULTIMO DIGITO DEL      *TB020038
000270*                            PERIODO LARGO. DE PASO SE ACHICA EL *TB020038
000280*                            ESPACIADO PARA QUE EL RENGLON NO    *TB020038
000290*                            PASE DE LA COLUMNA 72.              *TB020038
000300******************************************************************
000310 01  PM-PARAMETROS-ESTRATEGIA.
000320     05  PM-PERIODO-CORTO            PIC 9(03)        VALUE 020.
000330     05  PM-PERIODO-LARGO            PIC 9(03)        VALUE 050.
000340     05  PM-UMBRAL-SENAL             PIC S9(01)V9(04) COMP-3
000350                                      VALUE 0.0100.
000360     05  PM-STRATEGY-ID            PIC X(21)       VALUE SPACES.
000370     05  FILLER                      PIC X(01).
