000010******************************************************************
000020*                                                                *
000030*  PROGRAMA: T1S030                                              *
000040*                                                                *
000050*  FECHA CREACION: 22/07/1986                                    *
000060*                                                                *
000070*  AUTOR: R. MARTINEZ                                            *
000080*                                                                *
000090*  APLICACION: T1 - BACKTESTER DE ESTRATEGIAS DE TRADING         *
000100*                                                                *
000110*  DESCRIPCION: SUBRUTINA INVOCADA POR T1B020 UNA VEZ POR        *
000120*               SIMBOLO. CALCULA LAS MEDIAS MOVILES SIMPLES      *
000130*               CORTA Y LARGA SOBRE LOS CIERRES RECIBIDOS,       *
000140*               DETECTA CRUCES DORADOS (COMPRA) Y MORTALES       *
000150*               (VENTA) Y DEVUELVE LA TABLA DE SENALES A         *
000160*               T1B020 PARA QUE LAS GRABE.                       *
000170*                                                                *
000180******************************************************************
000190*        L O G    D E   M O D I F I C A C I O N E S              *
000200******************************************************************
000210*  AUTOR        FECHA        DESCRIPCION                         *
000220******************************************************************
000230*  R.MARTINEZ   22/07/1986   VERSION ORIGINAL.                   *TS030001
000240*  M.ROJAS      14/02/1991   SE AGREGA EL CALCULO DE TS-SHORT-MA *TS030019
000250*                            Y TS-LONG-MA PARA AUDITORIA.        *TS030019
000260*  C.SALAZAR    05/05/2003   CR-5190: LA FUERZA DE LA SENAL SE   *TS030035
000270*                            REDONDEA A 4 DECIMALES ANTES DE     *TS030035
000280*                            COMPARAR CONTRA EL UMBRAL.          *TS030035
000290*  J.PAREDES    11/08/2004   CR-6204: EL CRUCE COMPARABA AMBAS   *TS030041
000300*                            MEDIAS CON EL MISMO INDICE. AHORA   *TS030041
000310*                            LA MEDIA CORTA SE DESPLAZA PARA     *TS030041
000320*                            QUE AMBAS MIREN LA MISMA FECHA.     *TS030041
000330******************************************************************
000340 IDENTIFICATION DIVISION.
000350*
000360 PROGRAM-ID.   T1S030.
000370 AUTHOR.       R. MARTINEZ.
000380 INSTALLATION. DEPARTAMENTO DE SISTEMAS - T1.
000390 DATE-WRITTEN. 22/07/1986.
000400 DATE-COMPILED.
000410 SECURITY.     USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000420******************************************************************
000430*        E N V I R O N M E N T         D I V I S I O N           *
000440******************************************************************
000450 ENVIRONMENT DIVISION.
000460*
000470 CONFIGURATION SECTION.
000480*
000490 SOURCE-COMPUTER. IBM-370.
000500 OBJECT-COMPUTER. IBM-370.
000510 SPECIAL-NAMES.
000520     CLASS CLASE-NUMERICA      IS '0' THRU '9'.
000530******************************************************************
000540*                    D A T A            D I V I S I O N          *
000550******************************************************************
000560 DATA DIVISION.
000570******************************************************************
000580*                 W O R K I N G   S T O R A G E   S E C T I O N  *
000590******************************************************************
000600 WORKING-STORAGE SECTION.
000610******************************************************************
000620*   CR-6204: DISTANCIA EN PUNTOS ENTRE LA TABLA CORTA Y LA LARGA *
000630*   (PERIODO-LARGO - PERIODO-CORTO), CALCULADA UNA SOLA VEZ EN   *
000640*   1000-INICIO PARA ALINEAR AMBAS MEDIAS EN LA MISMA FECHA.     *
000650******************************************************************
000660 77  WS-DESPLAZAMIENTO               PIC 9(04) COMP VALUE ZEROS.
000670******************************************************************
000680*                  AREA DE VARIABLES AUXILIARES                  *
000690******************************************************************
000700 01  WS-VARIABLES-AUXILIARES.
000710     05  WS-PROGRAMA                 PIC X(07) VALUE 'T1S030'.
000720     05  WS-I                         PIC 9(04) COMP VALUE ZEROS.
000730     05  WS-J                         PIC 9(04) COMP VALUE ZEROS.
000740     05  WS-K                         PIC 9(04) COMP VALUE ZEROS.
000750     05  WS-SUMA-CORTA                PIC S9(09)V9(04) COMP-3.
000760     05  WS-SUMA-LARGA                PIC S9(09)V9(04) COMP-3.
000770     05  WS-FUERZA-SENAL              PIC S9(01)V9(04) COMP-3.
000780     05  FILLER                       PIC X(01).
000790******************************************************************
000800*              TABLA EN MEMORIA DE LA MEDIA CORTA                *
000810******************************************************************
000820 01  TB-SMA-CORTA.
000830     05  TB-CANT-SMA-CORTA            PIC 9(04) COMP VALUE ZEROS.
000840     05  TB-SMA-CORTA-PUNTO OCCURS 5000 TIMES
000850                             INDEXED BY TB-CX.
000860         10  TB-SMAC-VALOR             PIC S9(07)V9(04) COMP-3.
000870     05  FILLER                       PIC X(01).
000880******************************************************************
000890*              TABLA EN MEMORIA DE LA MEDIA LARGA                *
000900******************************************************************
000910 01  TB-SMA-LARGA.
000920     05  TB-CANT-SMA-LARGA            PIC 9(04) COMP VALUE ZEROS.
000930     05  TB-SMA-LARGA-PUNTO OCCURS 5000 TIMES
000940                             INDEXED BY TB-LX.
000950         10  TB-SMAL-VALOR             PIC S9(07)V9(04) COMP-3.
000960     05  TB-SMA-LARGA-PUNTO-R REDEFINES TB-SMA-LARGA-PUNTO.
000970         10  TB-SMAL-VALOR-R           PIC S9(07)V9(04) COMP-3.
000980     05  FILLER                       PIC X(01).
000990******************************************************************
001000*                    AREA  DE  SWITCHES                          *
001010******************************************************************
001020 01  SW-SWITCHES.
001030     05  SW-CRUCE-DORADO             PIC X(01) VALUE 'N'.
001040         88  HUBO-CRUCE-DORADO                  VALUE 'S'.
001050         88  NO-HAY-CRUCE-DORADO                VALUE 'N'.
001060     05  SW-CRUCE-MORTAL             PIC X(01) VALUE 'N'.
001070         88  HUBO-CRUCE-MORTAL                  VALUE 'S'.
001080         88  NO-HAY-CRUCE-MORTAL                VALUE 'N'.
001090     05  FILLER                      PIC X(01).
001100 01  SW-SWITCHES-R REDEFINES SW-SWITCHES.
001110     05  SW-TODOS                    PIC X(03).
001120******************************************************************
001130*                      L I N K A G E   S E C T I O N             *
001140******************************************************************
001150 LINKAGE SECTION.
001160******************************************************************
001170*           TABLA DE COTIZACIONES DEL SIMBOLO (ENTRADA)          *
001180******************************************************************
001190 01  LK-COTIZACIONES-SIMBOLO.
001200     05  LK-CANT-COTIZACIONES         PIC 9(04) COMP.
001210     05  LK-COTIZACION OCCURS 5000 TIMES
001220                        INDEXED BY LK-CIX.
001230         10  LK-FECHA                 PIC 9(08).
001240         10  LK-FECHA-R REDEFINES LK-FECHA.
001250             15  LK-FECHA-AAAA          PIC 9(04).
001260             15  LK-FECHA-MM            PIC 9(02).
001270             15  LK-FECHA-DD            PIC 9(02).
001280         10  LK-CIERRE                 PIC S9(07)V9(02) COMP-3.
001290     05  FILLER                       PIC X(01).
001300******************************************************************
001310*           PARAMETROS DE LA ESTRATEGIA (ENTRADA)                *
001320******************************************************************
001330     COPY T1PC001 REPLACING ==PM-== BY ==LK-PM-==.
001340******************************************************************
001350*           TABLA DE SENALES DEL SIMBOLO (SALIDA)                *
001360******************************************************************
001370 01  LK-SENALES-SIMBOLO.
001380     05  LK-CANT-SENALES               PIC 9(04) COMP.
001390     05  LK-SENAL OCCURS 5000 TIMES
001400                    INDEXED BY LK-SIX.
001410         10  LK-SEN-SIGNAL-DATE         PIC 9(08).
001420         10  LK-SEN-SIGNAL-TYPE         PIC X(04).
001430         10  LK-SEN-PRICE               PIC S9(07)V9(02) COMP-3.
001440         10  LK-SEN-STRENGTH            PIC S9(01)V9(04) COMP-3.
001450         10  LK-SEN-SHORT-MA            PIC S9(07)V9(04) COMP-3.
001460         10  LK-SEN-LONG-MA             PIC S9(07)V9(04) COMP-3.
001470     05  FILLER                        PIC X(01).
001480******************************************************************
001490*                    P R O C E D U R E   D I V I S I O N         *
001500******************************************************************
001510 PROCEDURE DIVISION USING LK-COTIZACIONES-SIMBOLO
001520                          LK-PM-PARAMETROS-ESTRATEGIA
001530                          LK-SENALES-SIMBOLO.
001540*
001550 MAINLINE.
001560*
001570     PERFORM 1000-INICIO
001580        THRU 1000-INICIO-EXIT
001590*
001600     PERFORM 2000-CALCULAR-MEDIAS
001610        THRU 2000-CALCULAR-MEDIAS-EXIT
001620*
001630     PERFORM 3000-DETECTAR-CRUCES
001640        THRU 3000-DETECTAR-CRUCES-EXIT
001650*
001660     GOBACK
001670     .
001680******************************************************************
001690*                         1000-INICIO                            *
001700******************************************************************
001710 1000-INICIO.
001720*
001730     MOVE ZEROS TO LK-CANT-SENALES
001740     MOVE ZEROS TO TB-CANT-SMA-CORTA
001750     MOVE ZEROS TO TB-CANT-SMA-LARGA
001760     COMPUTE WS-DESPLAZAMIENTO =
001770             LK-PM-PERIODO-LARGO - LK-PM-PERIODO-CORTO
001780     .
001790 1000-INICIO-EXIT.
001800     EXIT.
001810******************************************************************
001820*                    2000-CALCULAR-MEDIAS                        *
001830*   REGLA 3 DE NEGOCIO (CALCULATESIMPLEMOVINGAVERAGE). POR CADA  *
001840*   INDICE WS-I DEL ARREGLO DE CIERRES, EL PUNTO WS-I DE LA      *
001850*   MEDIA DE PERIODO P ES EL PROMEDIO DE LOS P CIERRES QUE       *
001860*   TERMINAN EN WS-I (LOS P-1 ANTERIORES MAS EL PROPIO WS-I).    *
001870******************************************************************
001880 2000-CALCULAR-MEDIAS.
001890*
001900     PERFORM 2100-PUNTO-SMA-CORTA
001910        THRU 2100-PUNTO-SMA-CORTA-EXIT
001920        VARYING WS-I FROM LK-PM-PERIODO-CORTO BY 1
001930        UNTIL WS-I > LK-CANT-COTIZACIONES
001940*
001950     PERFORM 2200-PUNTO-SMA-LARGA
001960        THRU 2200-PUNTO-SMA-LARGA-EXIT
001970        VARYING WS-I FROM LK-PM-PERIODO-LARGO BY 1
001980        UNTIL WS-I > LK-CANT-COTIZACIONES
001990*
002000     .
002010 2000-CALCULAR-MEDIAS-EXIT.
002020     EXIT.
002030******************************************************************
002040*                  2100-PUNTO-SMA-CORTA                          *
002050*   SUMA LOS LK-PM-PERIODO-CORTO CIERRES QUE TERMINAN EN WS-I Y  *
002060*   AGREGA EL PROMEDIO AL FINAL DE LA TABLA TB-SMA-CORTA.        *
002070******************************************************************
002080 2100-PUNTO-SMA-CORTA.
002090*
002100     MOVE ZEROS TO WS-SUMA-CORTA
002110     PERFORM 2110-SUMAR-CORTA
002120        THRU 2110-SUMAR-CORTA-EXIT
002130        VARYING WS-J
002140           FROM WS-I BY -1
002150        UNTIL WS-J <= WS-I - LK-PM-PERIODO-CORTO
002160*
002170     ADD 1 TO TB-CANT-SMA-CORTA
002180     COMPUTE TB-SMAC-VALOR(TB-CANT-SMA-CORTA) ROUNDED =
002190             WS-SUMA-CORTA / LK-PM-PERIODO-CORTO
002200*
002210     .
002220 2100-PUNTO-SMA-CORTA-EXIT.
002230     EXIT.
002240******************************************************************
002250*                   2110-SUMAR-CORTA                             *
002260******************************************************************
002270 2110-SUMAR-CORTA.
002280*
002290     ADD LK-CIERRE(WS-J) TO WS-SUMA-CORTA
002300*
002310     .
002320 2110-SUMAR-CORTA-EXIT.
002330     EXIT.
002340******************************************************************
002350*                  2200-PUNTO-SMA-LARGA                          *
002360*   SUMA LOS LK-PM-PERIODO-LARGO CIERRES QUE TERMINAN EN WS-I Y  *
002370*   AGREGA EL PROMEDIO AL FINAL DE LA TABLA TB-SMA-LARGA.        *
002380******************************************************************
002390 2200-PUNTO-SMA-LARGA.
002400*
002410     MOVE ZEROS TO WS-SUMA-LARGA
002420     PERFORM 2210-SUMAR-LARGA
002430        THRU 2210-SUMAR-LARGA-EXIT
002440        VARYING WS-J
002450           FROM WS-I BY -1
002460        UNTIL WS-J <= WS-I - LK-PM-PERIODO-LARGO
002470*
002480     ADD 1 TO TB-CANT-SMA-LARGA
002490     COMPUTE TB-SMAL-VALOR(TB-CANT-SMA-LARGA) ROUNDED =
002500             WS-SUMA-LARGA / LK-PM-PERIODO-LARGO
002510*
002520     .
002530 2200-PUNTO-SMA-LARGA-EXIT.
002540     EXIT.
002550******************************************************************
002560*                   2210-SUMAR-LARGA                             *
002570******************************************************************
002580 2210-SUMAR-LARGA.
002590*
002600     ADD LK-CIERRE(WS-J) TO WS-SUMA-LARGA
002610*
002620     .
002630 2210-SUMAR-LARGA-EXIT.
002640     EXIT.
002650******************************************************************
002660*                   3000-DETECTAR-CRUCES                         *
002670*   REGLAS 5 Y 6 DE NEGOCIO. RECORRE LA MEDIA LARGA DESDE SU     *
002680*   SEGUNDO PUNTO (INDICE 2, YA QUE TB-SMA-LARGA ES 1-BASED) -   *
002690*   ES LA TABLA MAS CORTA DE LAS DOS, CR-6204. EL PUNTO WS-I DE  *
002700*   LA MEDIA CORTA QUE CAE EN LA MISMA FECHA ES EL INDICE        *
002710*   WS-I + WS-DESPLAZAMIENTO (NOTA DE ALINEACION DE LA REGLA 6). *
002720******************************************************************
002730 3000-DETECTAR-CRUCES.
002740*
002750     PERFORM 3100-EVALUAR-PUNTO
002760        THRU 3100-EVALUAR-PUNTO-EXIT
002770        VARYING WS-I FROM 2 BY 1
002780        UNTIL WS-I > TB-CANT-SMA-LARGA
002790*
002800     .
002810 3000-DETECTAR-CRUCES-EXIT.
002820     EXIT.
002830******************************************************************
002840*                    3100-EVALUAR-PUNTO                          *
002850*   CR-6204: WS-K ES EL INDICE DE LA TABLA CORTA QUE CORRESPONDE *
002860*   A LA MISMA FECHA QUE EL INDICE WS-I DE LA TABLA LARGA.       *
002870******************************************************************
002880 3100-EVALUAR-PUNTO.
002890*
002900     SET NO-HAY-CRUCE-DORADO TO TRUE
002910     SET NO-HAY-CRUCE-MORTAL TO TRUE
002920     COMPUTE WS-K = WS-I + WS-DESPLAZAMIENTO
002930*
002940     IF  TB-SMAC-VALOR(WS-K - 1) NOT > TB-SMAL-VALOR(WS-I - 1) AND
002950         TB-SMAC-VALOR(WS-K)         > TB-SMAL-VALOR(WS-I)
002960         COMPUTE WS-FUERZA-SENAL ROUNDED =
002970                 (TB-SMAC-VALOR(WS-K) - TB-SMAL-VALOR(WS-I))
002980                  / TB-SMAL-VALOR(WS-I)
002990         IF  WS-FUERZA-SENAL NOT < LK-PM-UMBRAL-SENAL
003000             SET HUBO-CRUCE-DORADO TO TRUE
003010         END-IF
003020     END-IF
003030*
003040     IF  NOT HUBO-CRUCE-DORADO AND
003050         TB-SMAC-VALOR(WS-K - 1) NOT < TB-SMAL-VALOR(WS-I - 1) AND
003060         TB-SMAC-VALOR(WS-K)         < TB-SMAL-VALOR(WS-I)
003070         COMPUTE WS-FUERZA-SENAL ROUNDED =
003080                 (TB-SMAL-VALOR(WS-I) - TB-SMAC-VALOR(WS-K))
003090                  / TB-SMAL-VALOR(WS-I)
003100         IF  WS-FUERZA-SENAL NOT < LK-PM-UMBRAL-SENAL
003110             SET HUBO-CRUCE-MORTAL TO TRUE
003120         END-IF
003130     END-IF
003140*
003150     IF  HUBO-CRUCE-DORADO OR HUBO-CRUCE-MORTAL
003160         PERFORM 3200-EMITIR-SENAL
003170            THRU 3200-EMITIR-SENAL-EXIT
003180     END-IF
003190*
003200     .
003210 3100-EVALUAR-PUNTO-EXIT.
003220     EXIT.
003230******************************************************************
003240*                    3200-EMITIR-SENAL                           *
003250*   REGLA 7 DE NEGOCIO (CREATESIGNAL). CONSTRUYE EL RENGLON DE   *
003260*   LA SENAL EN LA TABLA DE SALIDA. EL INDICE WS-I DE LA MEDIA   *
003270*   LARGA CORRESPONDE A LA COTIZACION DE INDICE                  *
003280*   WS-I + LK-PM-PERIODO-LARGO - 1 EN EL ARREGLO CRUDO; WS-K ES  *
003290*   EL INDICE DE LA MISMA FECHA EN LA TABLA CORTA (CR-6204).     *
003300******************************************************************
003310 3200-EMITIR-SENAL.
003320*
003330     ADD 1 TO LK-CANT-SENALES
003340     COMPUTE WS-J = WS-I + LK-PM-PERIODO-LARGO - 1
003350     COMPUTE WS-K = WS-I + WS-DESPLAZAMIENTO
003360*
003370     MOVE LK-FECHA(WS-J)  TO LK-SEN-SIGNAL-DATE(LK-CANT-SENALES)
003380     MOVE LK-CIERRE(WS-J) TO LK-SEN-PRICE(LK-CANT-SENALES)
003390     MOVE TB-SMAC-VALOR(WS-K) TO LK-SEN-SHORT-MA(LK-CANT-SENALES)
003400     MOVE TB-SMAL-VALOR(WS-I) TO LK-SEN-LONG-MA(LK-CANT-SENALES)
003410*
003420     IF  HUBO-CRUCE-DORADO
003430         MOVE 'BUY ' TO LK-SEN-SIGNAL-TYPE(LK-CANT-SENALES)
003440     ELSE
003450         MOVE 'SELL' TO LK-SEN-SIGNAL-TYPE(LK-CANT-SENALES)
003460     END-IF
003470*
003480     MOVE WS-FUERZA-SENAL TO LK-SEN-STRENGTH(LK-CANT-SENALES)
003490*
003500     .
003510 3200-EMITIR-SENAL-EXIT.
003520     EXIT.
