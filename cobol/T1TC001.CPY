000010******************************************************************
000020*                                                                *
000030*  COPYBOOK: T1TC001                                             *
000040*                                                                *
000050*  FECHA CREACION: 15/03/1986                                    *
000060*                                                                *
000070*  AUTOR: R. MARTINEZ                                            *
000080*                                                                *
000090*  APLICACION: T1 - BACKTESTER DE ESTRATEGIAS DE TRADING         *
000100*                                                                *
000110*  DESCRIPCION: TOTALES DE CONTROL DE LOS DOS PASOS DEL BATCH    *
000120*               (LIMPIEZA DE PRECIOS Y GENERACION DE SENALES),   *
000130*               COMPARTIDOS ENTRE T1B010 Y T1B020 PARA QUE EL    *
000140*               CONTROL-REPORT SE IMPRIMA CON EL MISMO LAYOUT.   *
000150*                                                                *
000160******************************************************************
000170*        L O G    D E   M O D I F I C A C I O N E S              *
000180******************************************************************
000190*  AUTOR        FECHA        DESCRIPCION                         *
000200******************************************************************
000210*  R.MARTINEZ   15/03/1986   VERSION ORIGINAL.                   *TB010001
000220*  M.ROJAS      14/02/1991   SE AGREGA SECCION DE TOTALES DE     *TB020019
000230*                            GENERACION DE SENALES (PASO 2).     *TB020019
000240******************************************************************
000250 01  CN-TOTALES-DE-CONTROL.
000260     05  CN-SIMBOLOS-PROCESADOS      PIC 9(05) COMP.
000270     05  CN-REGISTROS-LEIDOS         PIC 9(07) COMP.
000280     05  CN-REGISTROS-RECHAZADOS     PIC 9(07) COMP.
000290     05  CN-REGISTROS-ESCRITOS       PIC 9(07) COMP.
000300     05  CN-SIMBOLOS-RECHAZADOS      PIC 9(05) COMP.
000310     05  CN-SIMBOLOS-PROCESADOS-S    PIC 9(05) COMP.
000320     05  CN-SIMBOLOS-OMITIDOS        PIC 9(05) COMP.
000330     05  CN-SENALES-COMPRA           PIC 9(07) COMP.
000340     05  CN-SENALES-VENTA            PIC 9(07) COMP.
000350     05  CN-SENALES-TOTAL            PIC 9(07) COMP.
000360     05  FILLER                      PIC X(01).
