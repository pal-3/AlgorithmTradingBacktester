000010******************************************************************
000020*                                                                *
000030*  COPYBOOK: T1DC001                                             *
000040*                                                                *
000050*  FECHA CREACION: 15/03/1986                                    *
000060*                                                                *
000070*  AUTOR: R. MARTINEZ                                            *
000080*                                                                *
000090*  APLICACION: T1 - BACKTESTER DE ESTRATEGIAS DE TRADING         *
000100*                                                                *
000110*  DESCRIPCION: LAYOUT DEL REGISTRO DE PRECIO DIARIO LIMPIO DE   *
000120*               UN SIMBOLO (ARCHIVO CLEAN-MARKET-DATA), USADO    *
000130*               COMO FD EN T1B010 Y T1B020 Y COMO LINKAGE EN     *
000140*               T1S030.                                          *
000150*                                                                *
000160******************************************************************
000170*        L O G    D E   M O D I F I C A C I O N E S              *
000180******************************************************************
000190*  AUTOR        FECHA        DESCRIPCION                         *
000200******************************************************************
000210*  R.MARTINEZ   15/03/1986   VERSION ORIGINAL.                   *TB010001
000220*  C.SALAZAR    02/09/1988   SE AGREGA MD-ADJ-CLOSE PARA         *TB010014
000230*                            DIVIDENDOS Y SPLITS.                *TB010014
000240*  J.PENA       11/01/1999   AJUSTE Y2K - MD-TRADE-DATE PASA A   *TB010033
000250*                            CCYYMMDD (8 POSIC) EN VEZ DE AAMMDD.*TB010033
000260*  J.PAREDES    11/08/2004   CR-6205: SE QUITA EL FILLER FINAL - *TB010042
000270*                            EL RENGLON YA SUMABA 48 POSICIONES  *TB010042
000280*                            Y EL FILLER LO DEJABA EN 49.        *TB010042
000290******************************************************************
000300 01  MD-MARKET-DATA-RECORD.
000310     05  MD-SYMBOL                  PIC X(10).
000320     05  MD-TRADE-DATE               PIC 9(08).
000330     05  MD-TRADE-DATE-R REDEFINES MD-TRADE-DATE.
000340         10  MD-TRADE-YYYY           PIC 9(04).
000350         10  MD-TRADE-MM             PIC 9(02).
000360         10  MD-TRADE-DD             PIC 9(02).
000370     05  MD-OPEN-PRICE               PIC S9(07)V9(02) COMP-3.
000380     05  MD-HIGH-PRICE               PIC S9(07)V9(02) COMP-3.
000390     05  MD-LOW-PRICE                PIC S9(07)V9(02) COMP-3.
000400     05  MD-CLOSE-PRICE              PIC S9(07)V9(02) COMP-3.
000410     05  MD-ADJ-CLOSE                PIC S9(07)V9(02) COMP-3.
000420     05  MD-VOLUME                   PIC S9(09)       COMP-3.
