000010******************************************************************
000020*                                                                *
000030*  PROGRAMA: T1B020                                              *
000040*                                                                *
000050*  FECHA CREACION: 22/07/1986                                    *
000060*                                                                *
000070*  AUTOR: R. MARTINEZ                                            *
000080*                                                                *
000090*  APLICACION: T1 - BACKTESTER DE ESTRATEGIAS DE TRADING         *
000100*                                                                *
000110*  DESCRIPCION: PASO 2 DEL BATCH NOCTURNO. LEE LAS COTIZACIONES  *
000120*               LIMPIAS DE CLEAN-MARKET-DATA, UN SIMBOLO A LA    *
000130*               VEZ, Y SI HAY SUFICIENTE HISTORIA INVOCA LA      *
000140*               SUBRUTINA T1S030 PARA CALCULAR LAS MEDIAS        *
000150*               MOVILES Y DETECTAR CRUCES. LAS SENALES QUE       *
000160*               DEVUELVE SE GRABAN EN TRADING-SIGNALS.           *
000170*                                                                *
000180******************************************************************
000190*        L O G    D E   M O D I F I C A C I O N E S              *
000200******************************************************************
000210*  AUTOR        FECHA        DESCRIPCION                         *
000220******************************************************************
000230*  R.MARTINEZ   22/07/1986   VERSION ORIGINAL.                   *TB020001
000240*  M.ROJAS      14/02/1991   SE AGREGA LA SECCION SIGNAL         *TB020019
000250*                            GENERATION AL CONTROL-REPORT Y SE   *TB020019
000260*                            INVOCA T1S030 POR SIMBOLO.          *TB020019
000270*  J.PENA       18/01/1999   AJUSTE Y2K - WS-FECHA-CORRIDA PASA A*TB020027
000280*                            CCYYMMDD (8 POSIC).                 *TB020027
000290*  C.SALAZAR    05/05/2003   CR-5190: SIMBOLOS SIN SUFICIENTE    *TB020035
000300*                            HISTORIA SE CUENTAN APARTE EN VEZ DE*TB020035
000310*                            SUMARSE A LOS RECHAZADOS.           *TB020035
000320*  J.PAREDES    18/08/2004   CR-6206: SE QUITA EL SWITCH DE      *TB020036
000330*                            CORRIDA DE PRUEBA (UPSI-0) - NO ES  *TB020036
000340*                            REQUERIMIENTO DEL SISTEMA, EL LOTE  *TB020036
000350*                            SIEMPRE GRABA TRADING-SIGNALS.      *TB020036
000360*  J.PAREDES    26/08/2004   CR-6210: LOS CONTADORES CN- SON     *TB020037
000370*                            COMP Y NO PUEDEN SER OPERANDO DE UN *TB020037
000380*                            STRING. SE EDITAN A WS-EDITA-CN5/7  *TB020037
000390*                            ANTES DE CADA STRING DEL REPORTE.   *TB020037
000400******************************************************************
000410 IDENTIFICATION DIVISION.
000420*
000430 PROGRAM-ID.   T1B020.
000440 AUTHOR.       R. MARTINEZ.
000450 INSTALLATION. DEPARTAMENTO DE SISTEMAS - T1.
000460 DATE-WRITTEN. 22/07/1986.
000470 DATE-COMPILED.
000480 SECURITY.     USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000490******************************************************************
000500*        E N V I R O N M E N T         D I V I S I O N           *
000510******************************************************************
000520 ENVIRONMENT DIVISION.
000530*
000540 CONFIGURATION SECTION.
000550*
000560 SOURCE-COMPUTER. IBM-370.
000570 OBJECT-COMPUTER. IBM-370.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS CLASE-ALFABETICA    IS 'A' THRU 'Z'
000610     CLASS CLASE-NUMERICA      IS '0' THRU '9'.
000620*
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650*
000660     SELECT CLEAN-MARKET-DATA  ASSIGN TO CLNMKT01
000670            ORGANIZATION       IS SEQUENTIAL
000680            FILE STATUS        IS WS-FS-CLEAN.
000690*
000700     SELECT TRADING-SIGNALS    ASSIGN TO TRDSIG01
000710            ORGANIZATION       IS SEQUENTIAL
000720            FILE STATUS        IS WS-FS-SIGNAL.
000730*
000740     SELECT CONTROL-REPORT     ASSIGN TO CTLRPT01
000750            ORGANIZATION       IS LINE SEQUENTIAL
000760            FILE STATUS        IS WS-FS-RPT.
000770******************************************************************
000780*                    D A T A            D I V I S I O N          *
000790******************************************************************
000800 DATA DIVISION.
000810******************************************************************
000820*                         F I L E   S E C T I O N                *
000830******************************************************************
000840 FILE SECTION.
000850*
000860 FD  CLEAN-MARKET-DATA.
000870     COPY T1DC001.
000880*
000890 FD  TRADING-SIGNALS.
000900     COPY T1SC001.
000910*
000920 FD  CONTROL-REPORT.
000930 01  RPT-LINEA-REPORTE               PIC X(132).
000940******************************************************************
000950*                 W O R K I N G   S T O R A G E   S E C T I O N  *
000960******************************************************************
000970 WORKING-STORAGE SECTION.
000980******************************************************************
000990*   SUBINDICE DE RECORRIDO DE LA TABLA DE SENALES DEL SIMBOLO    *
001000*   EN PROCESO, USADO EN 2600-GRABAR-SENAL.                      *
001010******************************************************************
001020 77  WS-J                            PIC 9(04) COMP VALUE ZEROS.
001030******************************************************************
001040*                  AREA DE VARIABLES AUXILIARES                  *
001050******************************************************************
001060 01  WS-VARIABLES-AUXILIARES.
001070     05  WS-PROGRAMA                 PIC X(07) VALUE 'T1B020'.
001080     05  WS-FECHA-CORRIDA.
001090         10  WS-FC-AAAAMMDD           PIC 9(08) VALUE ZEROS.
001100     05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
001110         10  WS-FC-AAAA               PIC 9(04).
001120         10  WS-FC-MM                 PIC 9(02).
001130         10  WS-FC-DD                 PIC 9(02).
001140*
001150     05  WS-SIMBOLO-ACTUAL            PIC X(10) VALUE SPACES.
001160     05  WS-SIMBOLO-ANTERIOR          PIC X(10) VALUE SPACES.
001170     05  WS-I                         PIC 9(04) COMP VALUE ZEROS.
001180*
001190*    CR-6210: CAMPOS EDITADOS DISPLAY PARA METER LOS CONTADORES
001200*    CN- (COMP) EN EL STRING DEL CONTROL-REPORT.
001210     05  WS-EDITA-CN5                 PIC ZZZZ9.
001220     05  WS-EDITA-CN7                 PIC ZZZZZZ9.
001230*
001240     05  WS-MENSAJE-REPORTE           PIC X(132) VALUE SPACES.
001250     05  FILLER                       PIC X(01).
001260******************************************************************
001270*           TABLA EN MEMORIA DEL SIMBOLO EN PROCESO              *
001280******************************************************************
001290 01  TB-COTIZACIONES-SIMBOLO.
001300     05  TB-CANT-COTIZACIONES         PIC 9(04) COMP VALUE ZEROS.
001310     05  TB-COTIZACION OCCURS 5000 TIMES
001320                        INDEXED BY TB-IX.
001330         10  TB-FECHA                 PIC 9(08).
001340         10  TB-FECHA-R REDEFINES TB-FECHA.
001350             15  TB-FECHA-AAAA          PIC 9(04).
001360             15  TB-FECHA-MM            PIC 9(02).
001370             15  TB-FECHA-DD            PIC 9(02).
001380         10  TB-CIERRE                 PIC S9(07)V9(02) COMP-3.
001390     05  FILLER                       PIC X(01).
001400******************************************************************
001410*         TABLA EN MEMORIA DE SENALES DEL SIMBOLO                *
001420******************************************************************
001430 01  TB-SENALES-SIMBOLO.
001440     05  TB-CANT-SENALES               PIC 9(04) COMP VALUE ZEROS.
001450     05  TB-SENAL OCCURS 5000 TIMES
001460                    INDEXED BY TB-SX.
001470         10  TB-SEN-SIGNAL-DATE         PIC 9(08).
001480         10  TB-SEN-SIGNAL-TYPE         PIC X(04).
001490         10  TB-SEN-PRICE               PIC S9(07)V9(02) COMP-3.
001500         10  TB-SEN-STRENGTH            PIC S9(01)V9(04) COMP-3.
001510         10  TB-SEN-SHORT-MA            PIC S9(07)V9(04) COMP-3.
001520         10  TB-SEN-LONG-MA             PIC S9(07)V9(04) COMP-3.
001530     05  FILLER                       PIC X(01).
001540******************************************************************
001550*                    AREA  DE  SWITCHES                          *
001560******************************************************************
001570 01  SW-SWITCHES.
001580*
001590     05  SW-FIN-CLEAN                PIC X(01) VALUE 'N'.
001600         88  FIN-CLEAN                          VALUE 'S'.
001610         88  NO-FIN-CLEAN                       VALUE 'N'.
001620*
001630     05  SW-SUFICIENTE-HISTORIA      PIC X(01) VALUE 'S'.
001640         88  HAY-SUFICIENTE-HISTORIA            VALUE 'S'.
001650         88  NO-HAY-SUFICIENTE-HISTORIA         VALUE 'N'.
001660*
001670     05  SW-FALLO-GRABACION          PIC X(01) VALUE 'N'.
001680         88  HUBO-FALLO-GRABACION                VALUE 'S'.
001690     05  FILLER                      PIC X(01).
001700******************************************************************
001710*                        AREA DE CONTANTES                       *
001720******************************************************************
001730 01  CT-CONTANTES.
001740*
001750     05  CT-PROGRAMA                 PIC X(07) VALUE 'T1B020'.
001760     05  CT-SUBRUTINA-ESTRATEGIA     PIC X(08) VALUE 'T1S030  '.
001770     05  CT-CERO                     PIC 9(01) VALUE 0.
001780     05  FILLER                      PIC X(01).
001790******************************************************************
001800*                      AREA DE CONTADORES                        *
001810******************************************************************
001820     COPY T1TC001.
001830******************************************************************
001840*              PARAMETROS DE LA ESTRATEGIA                       *
001850******************************************************************
001860     COPY T1PC001.
001870******************************************************************
001880*                       FILE STATUS                              *
001890******************************************************************
001900 01  WS-FILE-STATUS.
001910     05  WS-FS-CLEAN                 PIC X(02) VALUE '00'.
001920     05  WS-FS-SIGNAL                PIC X(02) VALUE '00'.
001930     05  WS-FS-RPT                   PIC X(02) VALUE '00'.
001940     05  FILLER                      PIC X(01).
001950 01  WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS.
001960     05  WS-FS-TODOS                 PIC X(07).
001970******************************************************************
001980*                    P R O C E D U R E   D I V I S I O N         *
001990******************************************************************
002000 PROCEDURE DIVISION.
002010*
002020 MAINLINE.
002030*
002040     PERFORM 1000-INICIO
002050        THRU 1000-INICIO-EXIT
002060*
002070     PERFORM 2000-PROCESO
002080        THRU 2000-PROCESO-EXIT
002090        UNTIL FIN-CLEAN
002100*
002110     PERFORM 6000-FIN
002120        THRU 6000-FIN-EXIT
002130*
002140     STOP RUN
002150     .
002160******************************************************************
002170*                         1000-INICIO                            *
002180******************************************************************
002190 1000-INICIO.
002200*
002210     INITIALIZE CN-TOTALES-DE-CONTROL
002220     ACCEPT WS-FC-AAAAMMDD FROM DATE YYYYMMDD
002230*
002240     STRING 'SMA_CROSSOVER_' PM-PERIODO-CORTO '_'
002250            PM-PERIODO-LARGO DELIMITED BY SIZE
002260         INTO PM-STRATEGY-ID
002270*
002280     IF  PM-PERIODO-CORTO NOT < PM-PERIODO-LARGO OR
002290         PM-PERIODO-CORTO = ZEROS OR PM-PERIODO-LARGO = ZEROS
002300         DISPLAY 'T1B020 - PARAMETROS DE ESTRATEGIA INVALIDOS'
002310         MOVE 'S' TO SW-FALLO-GRABACION
002320         GO TO 6000-FIN
002330     END-IF
002340*
002350     OPEN INPUT  CLEAN-MARKET-DATA
002360     IF  WS-FS-CLEAN NOT = '00'
002370         DISPLAY 'T1B020 - NO ABRE CLEAN-MARKET-DATA - FS='
002380                 WS-FS-CLEAN
002390         MOVE 'S' TO SW-FALLO-GRABACION
002400         GO TO 6000-FIN
002410     END-IF
002420*
002430     OPEN OUTPUT TRADING-SIGNALS
002440     IF  WS-FS-SIGNAL NOT = '00'
002450         DISPLAY 'T1B020 - NO ABRE TRADING-SIGNALS - FS='
002460                 WS-FS-SIGNAL
002470         MOVE 'S' TO SW-FALLO-GRABACION
002480         GO TO 6000-FIN
002490     END-IF
002500*
002510     MOVE SPACES TO WS-SIMBOLO-ACTUAL
002520     MOVE SPACES TO WS-SIMBOLO-ANTERIOR
002530*
002540     PERFORM 2100-LEER-LIMPIO
002550        THRU 2100-LEER-LIMPIO-EXIT
002560*
002570     .
002580 1000-INICIO-EXIT.
002590     EXIT.
002600******************************************************************
002610*                        2000-PROCESO                            *
002620*   PROCESA UN SIMBOLO A LA VEZ: ACUMULA TODAS LAS COTIZACIONES  *
002630*   QUE LLEGAN CON EL MISMO MD-SYMBOL Y, AL CAMBIAR DE SIMBOLO   *
002640*   (O AL LLEGAR AL FIN DEL ARCHIVO), INVOCA LA ESTRATEGIA.      *
002650******************************************************************
002660 2000-PROCESO.
002670*
002680     MOVE MD-SYMBOL TO WS-SIMBOLO-ACTUAL
002690*
002700     IF  WS-SIMBOLO-ANTERIOR NOT = SPACES AND
002710         WS-SIMBOLO-ACTUAL NOT = WS-SIMBOLO-ANTERIOR
002720         PERFORM 2500-PROCESAR-SIMBOLO
002730            THRU 2500-PROCESAR-SIMBOLO-EXIT
002740         INITIALIZE TB-COTIZACIONES-SIMBOLO
002750     END-IF
002760*
002770     MOVE WS-SIMBOLO-ACTUAL TO WS-SIMBOLO-ANTERIOR
002780*
002790     PERFORM 2200-ACUMULAR-COTIZACION
002800        THRU 2200-ACUMULAR-COTIZACION-EXIT
002810*
002820     PERFORM 2100-LEER-LIMPIO
002830        THRU 2100-LEER-LIMPIO-EXIT
002840*
002850     IF  FIN-CLEAN
002860         PERFORM 2500-PROCESAR-SIMBOLO
002870            THRU 2500-PROCESAR-SIMBOLO-EXIT
002880     END-IF
002890*
002900     .
002910 2000-PROCESO-EXIT.
002920     EXIT.
002930******************************************************************
002940*                      2100-LEER-LIMPIO                          *
002950******************************************************************
002960 2100-LEER-LIMPIO.
002970*
002980     READ CLEAN-MARKET-DATA
002990         AT END
003000             SET FIN-CLEAN TO TRUE
003010     END-READ
003020*
003030     .
003040 2100-LEER-LIMPIO-EXIT.
003050     EXIT.
003060******************************************************************
003070*                  2200-ACUMULAR-COTIZACION                      *
003080*   ACUMULA LA COTIZACION LEIDA EN LA TABLA DEL SIMBOLO ACTUAL.  *
003090******************************************************************
003100 2200-ACUMULAR-COTIZACION.
003110*
003120     ADD 1 TO TB-CANT-COTIZACIONES
003130     MOVE MD-TRADE-DATE  TO TB-FECHA(TB-CANT-COTIZACIONES)
003140     MOVE MD-CLOSE-PRICE TO TB-CIERRE(TB-CANT-COTIZACIONES)
003150*
003160     .
003170 2200-ACUMULAR-COTIZACION-EXIT.
003180     EXIT.
003190******************************************************************
003200*                  2500-PROCESAR-SIMBOLO                         *
003210*   REGLA 4 DE NEGOCIO (SUFICIENCIA DE DATOS). SI EL SIMBOLO NO  *
003220*   TIENE AL MENOS PM-PERIODO-LARGO COTIZACIONES SE OMITE SIN    *
003230*   INVOCAR LA ESTRATEGIA. EN CASO CONTRARIO SE LLAMA A T1S030   *
003240*   Y SE GRABAN LAS SENALES QUE DEVUELVA.                        *
003250******************************************************************
003260 2500-PROCESAR-SIMBOLO.
003270*
003280     IF  TB-CANT-COTIZACIONES = ZEROS
003290         GO TO 2500-PROCESAR-SIMBOLO-EXIT
003300     END-IF
003310*
003320     IF  TB-CANT-COTIZACIONES < PM-PERIODO-LARGO
003330         SET NO-HAY-SUFICIENTE-HISTORIA TO TRUE
003340         ADD 1 TO CN-SIMBOLOS-OMITIDOS
003350         GO TO 2500-PROCESAR-SIMBOLO-EXIT
003360     END-IF
003370*
003380     SET HAY-SUFICIENTE-HISTORIA TO TRUE
003390     INITIALIZE TB-SENALES-SIMBOLO
003400*
003410     CALL CT-SUBRUTINA-ESTRATEGIA USING
003420          TB-COTIZACIONES-SIMBOLO
003430          PM-PARAMETROS-ESTRATEGIA
003440          TB-SENALES-SIMBOLO
003450*
003460     ADD 1 TO CN-SIMBOLOS-PROCESADOS-S
003470*
003480     IF  TB-CANT-SENALES > ZEROS
003490         PERFORM 2600-GRABAR-SENAL
003500            THRU 2600-GRABAR-SENAL-EXIT
003510            VARYING WS-J FROM 1 BY 1
003520            UNTIL WS-J > TB-CANT-SENALES
003530               OR HUBO-FALLO-GRABACION
003540     END-IF
003550*
003560     .
003570 2500-PROCESAR-SIMBOLO-EXIT.
003580     EXIT.
003590******************************************************************
003600*                   2600-GRABAR-SENAL                            *
003610*   GRABA LA SENAL DE INDICE WS-J EN TRADING-SIGNALS Y ACTUALIZA *
003620*   LOS TOTALES DE CONTROL DE COMPRA/VENTA (REGLA 8).            *
003630******************************************************************
003640 2600-GRABAR-SENAL.
003650*
003660     MOVE PM-STRATEGY-ID               TO TS-STRATEGY-ID
003670     MOVE WS-SIMBOLO-ANTERIOR          TO TS-SYMBOL
003680     MOVE TB-SEN-SIGNAL-DATE(WS-J)     TO TS-SIGNAL-DATE
003690     MOVE TB-SEN-SIGNAL-TYPE(WS-J)     TO TS-SIGNAL-TYPE
003700     MOVE TB-SEN-PRICE(WS-J)           TO TS-PRICE-AT-SIGNAL
003710     MOVE TB-SEN-STRENGTH(WS-J)        TO TS-SIGNAL-STRENGTH
003720     MOVE TB-SEN-SHORT-MA(WS-J)        TO TS-SHORT-MA
003730     MOVE TB-SEN-LONG-MA(WS-J)         TO TS-LONG-MA
003740     WRITE TS-TRADING-SIGNAL-RECORD
003750     IF  WS-FS-SIGNAL NOT = '00'
003760         SET HUBO-FALLO-GRABACION TO TRUE
003770         DISPLAY 'T1B020 - FALLO AL GRABAR - SIMBOLO='
003780                 WS-SIMBOLO-ANTERIOR ' FS=' WS-FS-SIGNAL
003790         GO TO 6000-FIN
003800     END-IF
003810*
003820     ADD 1 TO CN-SENALES-TOTAL
003830     IF  TS-ES-COMPRA
003840         ADD 1 TO CN-SENALES-COMPRA
003850     ELSE
003860         ADD 1 TO CN-SENALES-VENTA
003870     END-IF
003880*
003890     .
003900 2600-GRABAR-SENAL-EXIT.
003910     EXIT.
003920******************************************************************
003930*                         6000-FIN                               *
003940*   IMPRIME LA SECCION SIGNAL GENERATION DEL CONTROL-REPORT      *
003950*   (SE ABRE EN EXTEND PARA CONTINUAR EL REPORTE DE T1B010) Y    *
003960*   CIERRA LOS ARCHIVOS.                                         *
003970******************************************************************
003980 6000-FIN.
003990*
004000     OPEN EXTEND CONTROL-REPORT
004010     IF  WS-FS-RPT NOT = '00'
004020         OPEN OUTPUT CONTROL-REPORT
004030     END-IF
004040*
004050     MOVE SPACES TO RPT-LINEA-REPORTE
004060     WRITE RPT-LINEA-REPORTE
004070*
004080     MOVE SPACES TO RPT-LINEA-REPORTE
004090     STRING 'SIGNAL GENERATION' DELIMITED BY SIZE
004100         INTO RPT-LINEA-REPORTE
004110     WRITE RPT-LINEA-REPORTE
004120*
004130*    CR-6210: CN-SIMBOLOS-PROCESADOS-S ES COMP - SE EDITA A
004140*    WS-EDITA-CN5 (DISPLAY) ANTES DE USARLA EN EL STRING.
004150     MOVE CN-SIMBOLOS-PROCESADOS-S TO WS-EDITA-CN5
004160     MOVE SPACES TO RPT-LINEA-REPORTE
004170     STRING '  SYMBOLS PROCESSED ............... '
004180            WS-EDITA-CN5 DELIMITED BY SIZE
004190         INTO RPT-LINEA-REPORTE
004200     WRITE RPT-LINEA-REPORTE
004210*
004220     MOVE CN-SIMBOLOS-OMITIDOS TO WS-EDITA-CN5
004230     MOVE SPACES TO RPT-LINEA-REPORTE
004240     STRING '  SYMBOLS SKIPPED (INSUFFICIENT DATA) '
004250            WS-EDITA-CN5 DELIMITED BY SIZE
004260         INTO RPT-LINEA-REPORTE
004270     WRITE RPT-LINEA-REPORTE
004280*
004290     MOVE CN-SENALES-COMPRA TO WS-EDITA-CN7
004300     MOVE SPACES TO RPT-LINEA-REPORTE
004310     STRING '  BUY SIGNALS GENERATED ........... '
004320            WS-EDITA-CN7 DELIMITED BY SIZE
004330         INTO RPT-LINEA-REPORTE
004340     WRITE RPT-LINEA-REPORTE
004350*
004360     MOVE CN-SENALES-VENTA TO WS-EDITA-CN7
004370     MOVE SPACES TO RPT-LINEA-REPORTE
004380     STRING '  SELL SIGNALS GENERATED .......... '
004390            WS-EDITA-CN7 DELIMITED BY SIZE
004400         INTO RPT-LINEA-REPORTE
004410     WRITE RPT-LINEA-REPORTE
004420*
004430     MOVE CN-SENALES-TOTAL TO WS-EDITA-CN7
004440     MOVE SPACES TO RPT-LINEA-REPORTE
004450     STRING '  TOTAL SIGNALS WRITTEN ........... '
004460            WS-EDITA-CN7 DELIMITED BY SIZE
004470         INTO RPT-LINEA-REPORTE
004480     WRITE RPT-LINEA-REPORTE
004490*
004500     IF  HUBO-FALLO-GRABACION
004510         MOVE SPACES TO RPT-LINEA-REPORTE
004520         STRING '  *** CORRIDA ABORTADA - FALLO DE GRABACION ***'
004530             DELIMITED BY SIZE INTO RPT-LINEA-REPORTE
004540         WRITE RPT-LINEA-REPORTE
004550     END-IF
004560*
004570     CLOSE CLEAN-MARKET-DATA
004580     CLOSE TRADING-SIGNALS
004590     CLOSE CONTROL-REPORT
004600*
004610     IF  HUBO-FALLO-GRABACION
004620         DISPLAY 'T1B020 - CORRIDA ABORTADA - VER CONTROL-REPORT'
004630         MOVE 16 TO RETURN-CODE
004640     END-IF
004650*
004660     .
004670 6000-FIN-EXIT.
004680     EXIT.
