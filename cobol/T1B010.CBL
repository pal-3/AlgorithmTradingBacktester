000010******************************************************************
000020*                                                                *
000030*  PROGRAMA: T1B010                                              *
000040*                                                                *
000050*  FECHA CREACION: 15/03/1986                                    *
000060*                                                                *
000070*  AUTOR: R. MARTINEZ                                            *
000080*                                                                *
000090*  APLICACION: T1 - BACKTESTER DE ESTRATEGIAS DE TRADING         *
000100*                                                                *
000110*  DESCRIPCION: PASO 1 DEL BATCH NOCTURNO. LEE LAS COTIZACIONES  *
000120*               DIARIAS CRUDAS DE UN LOTE DE SIMBOLOS (ARCHIVO   *
000130*               RAW-MARKET-DATA, UN SIMBOLO A LA VEZ EN ORDEN DE *
000140*               LLEGADA), VALIDA Y LIMPIA CADA REGISTRO, LOS     *
000150*               ORDENA ASCENDENTE POR FECHA DENTRO DE CADA       *
000160*               SIMBOLO Y LOS GRABA EN CLEAN-MARKET-DATA PARA    *
000170*               QUE T1B020 LOS USE COMO INSUMO DE LAS SENALES.   *
000180*                                                                *
000190******************************************************************
000200*        L O G    D E   M O D I F I C A C I O N E S              *
000210******************************************************************
000220*  AUTOR        FECHA        DESCRIPCION                         *
000230******************************************************************
000240*  R.MARTINEZ   15/03/1986   VERSION ORIGINAL.                   *TB010001
000250*  R.MARTINEZ   02/06/1986   SE AGREGA EL CONTROL-REPORT AL FINAL*TB010005
000260*                            DEL PASO.                           *TB010005
000270*  C.SALAZAR    02/09/1988   SE AGREGA MD-ADJ-CLOSE A LA VALIDA- *TB010014
000280*                            CION DE PRECIOS MAYORES A CERO.     *TB010014
000290*  C.SALAZAR    19/04/1990   LA ORDENACION POR FECHA SE HACE EN  *TB010018
000300*                            TABLA EN MEMORIA, NO EN ARCHIVO DE  *TB010018
000310*                            TRABAJO (VOLUMEN DIARIO POR SIMBOLO *TB010018
000320*                            ES PEQUENO).                        *TB010018
000330*  J.PENA       11/01/1999   AJUSTE Y2K - WS-FECHA-CORRIDA Y LA  *TB010033
000340*                            COMPARACION DE FECHA FUTURA PASAN A *TB010033
000350*                            CCYYMMDD (8 POSIC).                 *TB010033
000360*  J.PENA       23/08/2001   CR-4481: TOPE DE LA TABLA EN MEMORIA*TB010041
000370*                            SUBE DE 2000 A 5000 COTIZACIONES    *TB010041
000380*                            POR SIMBOLO (HISTORICOS MAS LARGOS).*TB010041
000390*  J.PAREDES    11/08/2004   CR-6205: WS-POS-INSERCION ARRANCABA *TB010042
000400*                            EN TB-CANT-COTIZACIONES EN VEZ DE   *TB010042
000410*                            +1 - SE PERDIA LA PRIMERA COTIZACION*TB010042
000420*                            DE CADA SIMBOLO Y SE PISABA LA      *TB010042
000430*                            ULTIMA AL INSERTAR AL FINAL.        *TB010042
000440*  J.PAREDES    18/08/2004   CR-6206: SE QUITA EL SWITCH DE      *TB010043
000450*                            CORRIDA DE PRUEBA (UPSI-0) - NO ES  *TB010043
000460*                            REQUERIMIENTO DEL SISTEMA, EL LOTE  *TB010043
000470*                            SIEMPRE GRABA CLEAN-MARKET-DATA.    *TB010043
000480*  J.PAREDES    25/08/2004   CR-6207: 2400 Y 2450 REFERENCIABAN  *TB010044
000490*                            LOS CAMPOS DE TB-COTIZACION SIN     *TB010044
000500*                            SUBINDICE. SE AGREGA EL AREA DE     *TB010044
000510*                            TRABAJO WS-COTIZACION-LIMPIA Y SE   *TB010044
000520*                            SUBINDICAN LOS MOVE DE 2450.        *TB010044
000530*  J.PAREDES    25/08/2004   CR-6208: EL WRITE DEL ENCABEZADO    *TB010045
000540*                            USABA EL NOMBRE IMPLANTADOR C01 EN  *TB010045
000550*                            VEZ DEL MNEMONICO TOP-OF-FORM       *TB010045
000560*                            DECLARADO EN SPECIAL-NAMES.         *TB010045
000570*  J.PAREDES    26/08/2004   CR-6209: LOS CONTADORES CN- SON     *TB010046
000580*                            COMP Y NO PUEDEN SER OPERANDO DE UN *TB010046
000590*                            STRING. SE EDITAN A WS-EDITA-CN5/7  *TB010046
000600*                            ANTES DE CADA STRING DEL REPORTE.   *TB010046
000610******************************************************************
000620 IDENTIFICATION DIVISION.
000630*
000640 PROGRAM-ID.   T1B010.
000650 AUTHOR.       R. MARTINEZ.
000660 INSTALLATION. DEPARTAMENTO DE SISTEMAS - T1.
000670 DATE-WRITTEN. 15/03/1986.
000680 DATE-COMPILED.
000690 SECURITY.     USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000700******************************************************************
000710*        E N V I R O N M E N T         D I V I S I O N           *
000720******************************************************************
000730 ENVIRONMENT DIVISION.
000740*
000750 CONFIGURATION SECTION.
000760*
000770 SOURCE-COMPUTER. IBM-370.
000780 OBJECT-COMPUTER. IBM-370.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM
000810     CLASS CLASE-ALFABETICA    IS 'A' THRU 'Z'
000820     CLASS CLASE-NUMERICA      IS '0' THRU '9'.
000830*
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860*
000870     SELECT RAW-MARKET-DATA    ASSIGN TO RAWMKT01
000880            ORGANIZATION       IS LINE SEQUENTIAL
000890            FILE STATUS        IS WS-FS-RAW.
000900*
000910     SELECT CLEAN-MARKET-DATA  ASSIGN TO CLNMKT01
000920            ORGANIZATION       IS SEQUENTIAL
000930            FILE STATUS        IS WS-FS-CLEAN.
000940*
000950     SELECT CONTROL-REPORT     ASSIGN TO CTLRPT01
000960            ORGANIZATION       IS LINE SEQUENTIAL
000970            FILE STATUS        IS WS-FS-RPT.
000980******************************************************************
000990*                    D A T A            D I V I S I O N          *
001000******************************************************************
001010 DATA DIVISION.
001020******************************************************************
001030*                         F I L E   S E C T I O N                *
001040******************************************************************
001050 FILE SECTION.
001060*
001070 FD  RAW-MARKET-DATA.
001080 01  RAW-DATA-LINEA                  PIC X(100).
001090*
001100 FD  CLEAN-MARKET-DATA.
001110     COPY T1DC001.
001120*
001130 FD  CONTROL-REPORT.
001140 01  RPT-LINEA-REPORTE               PIC X(132).
001150******************************************************************
001160*                 W O R K I N G   S T O R A G E   S E C T I O N  *
001170******************************************************************
001180 WORKING-STORAGE SECTION.
001190******************************************************************
001200*        CONTADOR DE CAMPOS CSV HALLADOS POR UNSTRING            *
001210******************************************************************
001220 77  WS-CANT-CAMPOS-CSV              PIC 9(02) COMP VALUE ZERO.
001230******************************************************************
001240*                  AREA DE VARIABLES AUXILIARES                  *
001250******************************************************************
001260 01  WS-VARIABLES-AUXILIARES.
001270     05  WS-PROGRAMA                 PIC X(07) VALUE 'T1B010'.
001280     05  WS-FECHA-CORRIDA.
001290         10  WS-FC-AAAAMMDD           PIC 9(08) VALUE ZEROS.
001300     05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
001310         10  WS-FC-AAAA               PIC 9(04).
001320         10  WS-FC-MM                 PIC 9(02).
001330         10  WS-FC-DD                 PIC 9(02).
001340*
001350     05  WS-LINEA-CSV.
001360         10  WS-CSV-SIMBOLO           PIC X(10) VALUE SPACES.
001370         10  WS-CSV-FECHA             PIC X(08) VALUE SPACES.
001380         10  WS-CSV-ABIERTO           PIC X(12) VALUE SPACES.
001390         10  WS-CSV-ALTO              PIC X(12) VALUE SPACES.
001400         10  WS-CSV-BAJO              PIC X(12) VALUE SPACES.
001410         10  WS-CSV-CIERRE            PIC X(12) VALUE SPACES.
001420         10  WS-CSV-CIERRE-AJ         PIC X(12) VALUE SPACES.
001430         10  WS-CSV-VOLUMEN           PIC X(12) VALUE SPACES.
001440*
001450     05  WS-REGISTRO-NUMERICO.
001460         10  WS-RN-FECHA              PIC 9(08) VALUE ZEROS.
001470         10  WS-RN-ABIERTO           PIC S9(07)V9(04) VALUE ZEROS.
001480         10  WS-RN-ALTO              PIC S9(07)V9(04) VALUE ZEROS.
001490         10  WS-RN-BAJO              PIC S9(07)V9(04) VALUE ZEROS.
001500         10  WS-RN-CIERRE            PIC S9(07)V9(04) VALUE ZEROS.
001510         10  WS-RN-CIERRE-AJ         PIC S9(07)V9(04) VALUE ZEROS.
001520         10  WS-RN-VOLUMEN           PIC S9(09)       VALUE ZEROS.
001530*
001540     05  WS-PARTE-ENTERA              PIC 9(07) VALUE ZEROS.
001550     05  WS-PARTE-DECIMAL             PIC X(04) VALUE SPACES.
001560     05  WS-PARTE-DECIMAL-N           PIC 9(04) VALUE ZEROS.
001570*
001580*    CR-6207: AREA DE TRABAJO PARA LA COTIZACION YA LIMPIA,
001590*    ANTES DE TENER POSICION DE TABLA ASIGNADA (2400/2450).
001600     05  WS-COTIZACION-LIMPIA.
001610         10  WS-CL-FECHA              PIC 9(08) VALUE ZEROS.
001620         10  WS-CL-ABIERTO           PIC S9(07)V9(02) COMP-3.
001630         10  WS-CL-ALTO              PIC S9(07)V9(02) COMP-3.
001640         10  WS-CL-BAJO              PIC S9(07)V9(02) COMP-3.
001650         10  WS-CL-CIERRE            PIC S9(07)V9(02) COMP-3.
001660         10  WS-CL-CIERRE-AJ         PIC S9(07)V9(02) COMP-3.
001670         10  WS-CL-VOLUMEN            PIC S9(09)       COMP-3.
001680     05  FILLER                       PIC X(01).
001690*
001700     05  WS-SIMBOLO-ACTUAL            PIC X(10) VALUE SPACES.
001710     05  WS-SIMBOLO-ANTERIOR          PIC X(10) VALUE SPACES.
001720     05  WS-I                         PIC 9(04) COMP VALUE ZEROS.
001730     05  WS-J                         PIC 9(04) COMP VALUE ZEROS.
001740     05  WS-K                         PIC 9(04) COMP VALUE ZEROS.
001750     05  WS-POS-INSERCION             PIC 9(04) COMP VALUE ZEROS.
001760*
001770*    CR-6209: CAMPOS EDITADOS DISPLAY PARA METER LOS CONTADORES
001780*    CN- (COMP) EN EL STRING DEL CONTROL-REPORT.
001790     05  WS-EDITA-CN5                 PIC ZZZZ9.
001800     05  WS-EDITA-CN7                 PIC ZZZZZZ9.
001810*
001820     05  WS-MENSAJE-REPORTE           PIC X(132) VALUE SPACES.
001830     05  FILLER                       PIC X(01).
001840******************************************************************
001850*           TABLA EN MEMORIA DEL SIMBOLO EN PROCESO              *
001860******************************************************************
001870 01  TB-COTIZACIONES-SIMBOLO.
001880     05  TB-CANT-COTIZACIONES         PIC 9(04) COMP VALUE ZEROS.
001890     05  TB-COTIZACION OCCURS 5000 TIMES
001900                        INDEXED BY TB-IX.
001910         10  TB-FECHA                 PIC 9(08).
001920         10  TB-FECHA-R REDEFINES TB-FECHA.
001930             15  TB-FECHA-AAAA          PIC 9(04).
001940             15  TB-FECHA-MM            PIC 9(02).
001950             15  TB-FECHA-DD            PIC 9(02).
001960         10  TB-ABIERTO                PIC S9(07)V9(02) COMP-3.
001970         10  TB-ALTO                   PIC S9(07)V9(02) COMP-3.
001980         10  TB-BAJO                   PIC S9(07)V9(02) COMP-3.
001990         10  TB-CIERRE                 PIC S9(07)V9(02) COMP-3.
002000         10  TB-CIERRE-AJ               PIC S9(07)V9(02) COMP-3.
002010         10  TB-VOLUMEN                 PIC S9(09)       COMP-3.
002020     05  FILLER                       PIC X(01).
002030******************************************************************
002040*                    AREA  DE  SWITCHES                          *
002050******************************************************************
002060 01  SW-SWITCHES.
002070*
002080     05  SW-FIN-RAW                  PIC X(01) VALUE 'N'.
002090         88  FIN-RAW                            VALUE 'S'.
002100         88  NO-FIN-RAW                         VALUE 'N'.
002110*
002120     05  SW-REGISTRO-VALIDO          PIC X(01) VALUE 'S'.
002130         88  REGISTRO-ES-VALIDO                 VALUE 'S'.
002140         88  REGISTRO-NO-ES-VALIDO               VALUE 'N'.
002150*
002160     05  SW-FALLO-GRABACION          PIC X(01) VALUE 'N'.
002170         88  HUBO-FALLO-GRABACION                VALUE 'S'.
002180     05  FILLER                      PIC X(01).
002190******************************************************************
002200*                        AREA DE CONTANTES                       *
002210******************************************************************
002220 01  CT-CONTANTES.
002230*
002240     05  CT-PROGRAMA                 PIC X(07) VALUE 'T1B010'.
002250     05  CT-CERO                     PIC 9(01) VALUE 0.
002260     05  CT-UNO                      PIC 9(01) VALUE 1.
002270     05  CT-VIRGULA                  PIC X(01) VALUE ','.
002280     05  FILLER                      PIC X(01).
002290******************************************************************
002300*                      AREA DE CONTADORES                        *
002310******************************************************************
002320     COPY T1TC001.
002330******************************************************************
002340*                       FILE STATUS                              *
002350******************************************************************
002360 01  WS-FILE-STATUS.
002370     05  WS-FS-RAW                   PIC X(02) VALUE '00'.
002380     05  WS-FS-CLEAN                 PIC X(02) VALUE '00'.
002390     05  WS-FS-RPT                   PIC X(02) VALUE '00'.
002400     05  FILLER                      PIC X(01).
002410 01  WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS.
002420     05  WS-FS-TODOS                 PIC X(07).
002430******************************************************************
002440*                    P R O C E D U R E   D I V I S I O N         *
002450******************************************************************
002460 PROCEDURE DIVISION.
002470*
002480 MAINLINE.
002490*
002500     PERFORM 1000-INICIO
002510        THRU 1000-INICIO-EXIT
002520*
002530     PERFORM 2000-PROCESO
002540        THRU 2000-PROCESO-EXIT
002550        UNTIL FIN-RAW
002560*
002570     PERFORM 6000-FIN
002580        THRU 6000-FIN-EXIT
002590*
002600     STOP RUN
002610     .
002620******************************************************************
002630*                         1000-INICIO                            *
002640******************************************************************
002650 1000-INICIO.
002660*
002670     INITIALIZE CN-TOTALES-DE-CONTROL
002680     ACCEPT WS-FC-AAAAMMDD FROM DATE YYYYMMDD
002690*
002700     OPEN INPUT  RAW-MARKET-DATA
002710     IF  WS-FS-RAW NOT = '00'
002720         DISPLAY 'T1B010 - NO ABRE RAW-MARKET-DATA - FS='
002730                 WS-FS-RAW
002740         MOVE 'S' TO SW-FALLO-GRABACION
002750         GO TO 6000-FIN
002760     END-IF
002770*
002780     OPEN OUTPUT CLEAN-MARKET-DATA
002790     IF  WS-FS-CLEAN NOT = '00'
002800         DISPLAY 'T1B010 - NO ABRE CLEAN-MARKET-DATA - FS='
002810                 WS-FS-CLEAN
002820         MOVE 'S' TO SW-FALLO-GRABACION
002830         GO TO 6000-FIN
002840     END-IF
002850*
002860     MOVE SPACES TO WS-SIMBOLO-ACTUAL
002870     MOVE SPACES TO WS-SIMBOLO-ANTERIOR
002880*
002890     PERFORM 2100-LEER-RAW
002900        THRU 2100-LEER-RAW-EXIT
002910*
002920     .
002930 1000-INICIO-EXIT.
002940     EXIT.
002950******************************************************************
002960*                        2000-PROCESO                            *
002970*   PROCESA UN SIMBOLO A LA VEZ: ACUMULA TODAS LAS COTIZACIONES  *
002980*   QUE LLEGAN CON EL MISMO MD-SYMBOL, LAS VALIDA Y LIMPIA, Y    *
002990*   AL CAMBIAR DE SIMBOLO (O AL LLEGAR AL FIN DEL ARCHIVO) LAS   *
003000*   ORDENA Y GRABA COMO UN LOTE.                                 *
003010******************************************************************
003020 2000-PROCESO.
003030*
003040     MOVE WS-CSV-SIMBOLO TO WS-SIMBOLO-ACTUAL
003050     PERFORM 2200-NORMALIZAR-SIMBOLO
003060        THRU 2200-NORMALIZAR-SIMBOLO-EXIT
003070*
003080     IF  WS-SIMBOLO-ANTERIOR NOT = SPACES AND
003090         WS-SIMBOLO-ACTUAL NOT = WS-SIMBOLO-ANTERIOR
003100         PERFORM 2500-ESCRIBIR-SIMBOLO
003110            THRU 2500-ESCRIBIR-SIMBOLO-EXIT
003120         INITIALIZE TB-COTIZACIONES-SIMBOLO
003130     END-IF
003140*
003150     MOVE WS-SIMBOLO-ACTUAL TO WS-SIMBOLO-ANTERIOR
003160*
003170     ADD 1 TO CN-REGISTROS-LEIDOS
003180*
003190     PERFORM 2250-CONVERTIR-PRECIOS
003200        THRU 2250-CONVERTIR-PRECIOS-EXIT
003210*
003220     PERFORM 2300-VALIDAR-REGISTRO
003230        THRU 2300-VALIDAR-REGISTRO-EXIT
003240*
003250     IF  REGISTRO-ES-VALIDO
003260         PERFORM 2400-LIMPIAR-REGISTRO
003270            THRU 2400-LIMPIAR-REGISTRO-EXIT
003280         PERFORM 2450-INSERTAR-ORDENADO
003290            THRU 2450-INSERTAR-ORDENADO-EXIT
003300         ADD 1 TO CN-REGISTROS-ESCRITOS
003310     ELSE
003320         ADD 1 TO CN-REGISTROS-RECHAZADOS
003330     END-IF
003340*
003350     PERFORM 2100-LEER-RAW
003360        THRU 2100-LEER-RAW-EXIT
003370*
003380     IF  FIN-RAW
003390         PERFORM 2500-ESCRIBIR-SIMBOLO
003400            THRU 2500-ESCRIBIR-SIMBOLO-EXIT
003410     END-IF
003420*
003430     .
003440 2000-PROCESO-EXIT.
003450     EXIT.
003460******************************************************************
003470*                       2100-LEER-RAW                            *
003480*   LEE UNA LINEA CSV: SIMBOLO,AAAAMMDD,ABRE,ALTO,BAJO,CIERRE,   *
003490*   CIERRE-AJUSTADO,VOLUMEN. LA LINEA CRUDA SE PARTE POR LAS     *
003500*   COMAS EN LA RUTINA 2110 (CR-6204 - EL FORMATO REAL DEL       *
003510*   ARCHIVO ES DELIMITADO, NO DE COLUMNAS FIJAS).                *
003520******************************************************************
003530 2100-LEER-RAW.
003540*
003550     READ RAW-MARKET-DATA
003560         AT END
003570             SET FIN-RAW TO TRUE
003580         NOT AT END
003590             PERFORM 2110-SEPARAR-CSV
003600                THRU 2110-SEPARAR-CSV-EXIT
003610     END-READ
003620*
003630     .
003640 2100-LEER-RAW-EXIT.
003650     EXIT.
003660******************************************************************
003670*                      2110-SEPARAR-CSV                          *
003680*   CR-6204: PARTE LA LINEA CRUDA POR COMAS EN LOS OCHO CAMPOS   *
003690*   DEL FORMATO SIMBOLO,AAAAMMDD,ABRE,ALTO,BAJO,CIERRE,CIERRE-   *
003700*   AJUSTADO,VOLUMEN. TALLYING CUENTA LOS CAMPOS HALLADOS PARA   *
003710*   QUE 2300-VALIDAR-REGISTRO PUEDA RECHAZAR LINEAS MAL FORMADAS.*
003720******************************************************************
003730 2110-SEPARAR-CSV.
003740*
003750     MOVE SPACES TO WS-LINEA-CSV
003760     MOVE ZERO   TO WS-CANT-CAMPOS-CSV
003770*
003780     UNSTRING RAW-DATA-LINEA DELIMITED BY CT-VIRGULA
003790         INTO WS-CSV-SIMBOLO
003800              WS-CSV-FECHA
003810              WS-CSV-ABIERTO
003820              WS-CSV-ALTO
003830              WS-CSV-BAJO
003840              WS-CSV-CIERRE
003850              WS-CSV-CIERRE-AJ
003860              WS-CSV-VOLUMEN
003870         TALLYING IN WS-CANT-CAMPOS-CSV
003880     END-UNSTRING
003890*
003900     .
003910 2110-SEPARAR-CSV-EXIT.
003920     EXIT.
003930******************************************************************
003940*                  2200-NORMALIZAR-SIMBOLO                       *
003950*   REGLA 2: EL SIMBOLO SE PASA A MAYUSCULAS Y SE RECORTA.       *
003960******************************************************************
003970 2200-NORMALIZAR-SIMBOLO.
003980*
003990     INSPECT WS-SIMBOLO-ACTUAL
004000             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
004010                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004020*
004030     .
004040 2200-NORMALIZAR-SIMBOLO-EXIT.
004050     EXIT.
004060******************************************************************
004070*                 2250-CONVERTIR-PRECIOS                         *
004080*   CR-6204: LOS CINCO PRECIOS LLEGAN COMO TEXTO CON PUNTO       *
004090*   DECIMAL (EJ. '185.34') Y NO SE PUEDEN MOVER DIRECTO A UN     *
004100*   CAMPO S9(07)V9(04) - SE PARTEN POR EL PUNTO Y SE RECOMPONEN  *
004110*   ARITMETICAMENTE. FECHA Y VOLUMEN SON ENTEROS PUROS Y SE      *
004120*   MUEVEN DIRECTO.                                              *
004130******************************************************************
004140 2250-CONVERTIR-PRECIOS.
004150*
004160     MOVE WS-CSV-FECHA   TO WS-RN-FECHA
004170     MOVE WS-CSV-VOLUMEN TO WS-RN-VOLUMEN
004180*
004190     MOVE ZEROS  TO WS-PARTE-ENTERA
004200     MOVE SPACES TO WS-PARTE-DECIMAL
004210     UNSTRING WS-CSV-ABIERTO DELIMITED BY '.'
004220         INTO WS-PARTE-ENTERA WS-PARTE-DECIMAL
004230     END-UNSTRING
004240     INSPECT WS-PARTE-DECIMAL CONVERTING SPACES TO ZEROS
004250     MOVE WS-PARTE-DECIMAL TO WS-PARTE-DECIMAL-N
004260     COMPUTE WS-RN-ABIERTO ROUNDED =
004270             WS-PARTE-ENTERA + (WS-PARTE-DECIMAL-N / 10000)
004280*
004290     MOVE ZEROS  TO WS-PARTE-ENTERA
004300     MOVE SPACES TO WS-PARTE-DECIMAL
004310     UNSTRING WS-CSV-ALTO DELIMITED BY '.'
004320         INTO WS-PARTE-ENTERA WS-PARTE-DECIMAL
004330     END-UNSTRING
004340     INSPECT WS-PARTE-DECIMAL CONVERTING SPACES TO ZEROS
004350     MOVE WS-PARTE-DECIMAL TO WS-PARTE-DECIMAL-N
004360     COMPUTE WS-RN-ALTO ROUNDED =
004370             WS-PARTE-ENTERA + (WS-PARTE-DECIMAL-N / 10000)
004380*
004390     MOVE ZEROS  TO WS-PARTE-ENTERA
004400     MOVE SPACES TO WS-PARTE-DECIMAL
004410     UNSTRING WS-CSV-BAJO DELIMITED BY '.'
004420         INTO WS-PARTE-ENTERA WS-PARTE-DECIMAL
004430     END-UNSTRING
004440     INSPECT WS-PARTE-DECIMAL CONVERTING SPACES TO ZEROS
004450     MOVE WS-PARTE-DECIMAL TO WS-PARTE-DECIMAL-N
004460     COMPUTE WS-RN-BAJO ROUNDED =
004470             WS-PARTE-ENTERA + (WS-PARTE-DECIMAL-N / 10000)
004480*
004490     MOVE ZEROS  TO WS-PARTE-ENTERA
004500     MOVE SPACES TO WS-PARTE-DECIMAL
004510     UNSTRING WS-CSV-CIERRE DELIMITED BY '.'
004520         INTO WS-PARTE-ENTERA WS-PARTE-DECIMAL
004530     END-UNSTRING
004540     INSPECT WS-PARTE-DECIMAL CONVERTING SPACES TO ZEROS
004550     MOVE WS-PARTE-DECIMAL TO WS-PARTE-DECIMAL-N
004560     COMPUTE WS-RN-CIERRE ROUNDED =
004570             WS-PARTE-ENTERA + (WS-PARTE-DECIMAL-N / 10000)
004580*
004590     MOVE ZEROS  TO WS-PARTE-ENTERA
004600     MOVE SPACES TO WS-PARTE-DECIMAL
004610     UNSTRING WS-CSV-CIERRE-AJ DELIMITED BY '.'
004620         INTO WS-PARTE-ENTERA WS-PARTE-DECIMAL
004630     END-UNSTRING
004640     INSPECT WS-PARTE-DECIMAL CONVERTING SPACES TO ZEROS
004650     MOVE WS-PARTE-DECIMAL TO WS-PARTE-DECIMAL-N
004660     COMPUTE WS-RN-CIERRE-AJ ROUNDED =
004670             WS-PARTE-ENTERA + (WS-PARTE-DECIMAL-N / 10000)
004680*
004690     .
004700 2250-CONVERTIR-PRECIOS-EXIT.
004710     EXIT.
004720******************************************************************
004730*                  2300-VALIDAR-REGISTRO                         *
004740*   REGLA 1 DE NEGOCIO (MARKETDATAPROCESSOR.ISVALIDMARKETDATA).  *
004750*   SE RECHAZA EL REGISTRO SI FALLA CUALQUIERA DE LAS PRUEBAS.   *
004760******************************************************************
004770 2300-VALIDAR-REGISTRO.
004780*
004790     SET REGISTRO-ES-VALIDO TO TRUE
004800*
004810     IF  WS-CANT-CAMPOS-CSV NOT = 8
004820         SET REGISTRO-NO-ES-VALIDO TO TRUE
004830     END-IF
004840*
004850     IF  WS-SIMBOLO-ACTUAL = SPACES
004860         SET REGISTRO-NO-ES-VALIDO TO TRUE
004870     END-IF
004880*
004890     IF  REGISTRO-ES-VALIDO AND
004900        (WS-RN-FECHA = ZEROS OR WS-RN-FECHA > WS-FC-AAAAMMDD)
004910         SET REGISTRO-NO-ES-VALIDO TO TRUE
004920     END-IF
004930*
004940     IF  REGISTRO-ES-VALIDO AND
004950        (WS-RN-ABIERTO NOT > ZEROS OR WS-RN-ALTO NOT > ZEROS OR
004960         WS-RN-BAJO    NOT > ZEROS OR WS-RN-CIERRE NOT > ZEROS OR
004970         WS-RN-CIERRE-AJ NOT > ZEROS)
004980         SET REGISTRO-NO-ES-VALIDO TO TRUE
004990     END-IF
005000*
005010     IF  REGISTRO-ES-VALIDO AND WS-RN-VOLUMEN < ZEROS
005020         SET REGISTRO-NO-ES-VALIDO TO TRUE
005030     END-IF
005040*
005050     IF  REGISTRO-ES-VALIDO AND WS-RN-ALTO < WS-RN-BAJO
005060         SET REGISTRO-NO-ES-VALIDO TO TRUE
005070     END-IF
005080*
005090     IF  REGISTRO-ES-VALIDO AND
005100        (WS-RN-ALTO < WS-RN-ABIERTO OR WS-RN-ALTO < WS-RN-CIERRE)
005110         SET REGISTRO-NO-ES-VALIDO TO TRUE
005120     END-IF
005130*
005140     IF  REGISTRO-ES-VALIDO AND
005150        (WS-RN-BAJO > WS-RN-ABIERTO OR WS-RN-BAJO > WS-RN-CIERRE)
005160         SET REGISTRO-NO-ES-VALIDO TO TRUE
005170     END-IF
005180*
005190     .
005200 2300-VALIDAR-REGISTRO-EXIT.
005210     EXIT.
005220******************************************************************
005230*                  2400-LIMPIAR-REGISTRO                         *
005240*   REGLA 2 DE NEGOCIO (MARKETDATAPROCESSOR.CLEANMARKETDATA).    *
005250*   REDONDEA LOS CINCO PRECIOS A 2 DECIMALES, MEDIO HACIA ARRIBA.*
005260******************************************************************
005270 2400-LIMPIAR-REGISTRO.
005280*
005290*    CR-6207: TB-ABIERTO Y DEMAS SON SUBORDINADOS DE TB-COTIZACION
005300*    OCCURS - NO TIENEN SENTIDO SIN SUBINDICE. SE LIMPIA PRIMERO
005310*    EN WS-COTIZACION-LIMPIA Y 2450 LA INSERTA EN LA TABLA.
005320     COMPUTE WS-CL-ABIERTO ROUNDED   = WS-RN-ABIERTO
005330     COMPUTE WS-CL-ALTO ROUNDED      = WS-RN-ALTO
005340     COMPUTE WS-CL-BAJO ROUNDED      = WS-RN-BAJO
005350     COMPUTE WS-CL-CIERRE ROUNDED    = WS-RN-CIERRE
005360     COMPUTE WS-CL-CIERRE-AJ ROUNDED = WS-RN-CIERRE-AJ
005370     MOVE WS-RN-VOLUMEN              TO WS-CL-VOLUMEN
005380     MOVE WS-RN-FECHA                TO WS-CL-FECHA
005390*
005400     .
005410 2400-LIMPIAR-REGISTRO-EXIT.
005420     EXIT.
005430******************************************************************
005440*                 2450-INSERTAR-ORDENADO                         *
005450*   REGLA 3 (ORDENAR ASCENDENTE POR FECHA DENTRO DEL SIMBOLO).   *
005460*   LA TABLA SE MANTIENE ORDENADA EN TODO MOMENTO: SE BUSCA LA   *
005470*   POSICION DE INSERCION Y SE RECORRE HACIA ABAJO.              *
005480******************************************************************
005490 2450-INSERTAR-ORDENADO.
005500*
005510     COMPUTE WS-POS-INSERCION = TB-CANT-COTIZACIONES + 1
005520     PERFORM 2460-DESPLAZAR-COTIZACION
005530        THRU 2460-DESPLAZAR-COTIZACION-EXIT
005540        VARYING WS-I FROM TB-CANT-COTIZACIONES BY -1
005550        UNTIL WS-I < 1 OR
005560              TB-FECHA(WS-I) NOT > WS-RN-FECHA
005570*
005580*    CR-6207: TODOS LOS MOVE CARGAN LA POSICION WS-POS-INSERCION,
005590*    TOMANDO EL VALOR LIMPIO DESDE WS-COTIZACION-LIMPIA.
005600     MOVE WS-CL-FECHA     TO TB-FECHA(WS-POS-INSERCION)
005610     MOVE WS-CL-ABIERTO   TO TB-ABIERTO(WS-POS-INSERCION)
005620     MOVE WS-CL-ALTO      TO TB-ALTO(WS-POS-INSERCION)
005630     MOVE WS-CL-BAJO      TO TB-BAJO(WS-POS-INSERCION)
005640     MOVE WS-CL-CIERRE    TO TB-CIERRE(WS-POS-INSERCION)
005650     MOVE WS-CL-CIERRE-AJ TO TB-CIERRE-AJ(WS-POS-INSERCION)
005660     MOVE WS-CL-VOLUMEN   TO TB-VOLUMEN(WS-POS-INSERCION)
005670     ADD 1 TO TB-CANT-COTIZACIONES
005680*
005690     .
005700 2450-INSERTAR-ORDENADO-EXIT.
005710     EXIT.
005720******************************************************************
005730*               2460-DESPLAZAR-COTIZACION                        *
005740*   CORRE UNA POSICION HACIA ABAJO LA COTIZACION DEL INDICE WS-I *
005750*   PARA ABRIR ESPACIO A LA NUEVA COTIZACION QUE SE INSERTA.     *
005760******************************************************************
005770 2460-DESPLAZAR-COTIZACION.
005780*
005790     MOVE TB-COTIZACION(WS-I) TO TB-COTIZACION(WS-I + 1)
005800     SUBTRACT 1 FROM WS-POS-INSERCION
005810*
005820     .
005830 2460-DESPLAZAR-COTIZACION-EXIT.
005840     EXIT.
005850******************************************************************
005860*                 2500-ESCRIBIR-SIMBOLO                          *
005870*   REGLA 8 (MARKETDATAWRITER). NO SE GRABA UN LOTE VACIO. SI LA *
005880*   GRABACION FALLA LA CORRIDA COMPLETA SE ABORTA.               *
005890******************************************************************
005900 2500-ESCRIBIR-SIMBOLO.
005910*
005920     IF  TB-CANT-COTIZACIONES = ZEROS
005930         ADD 1 TO CN-SIMBOLOS-RECHAZADOS
005940         GO TO 2500-ESCRIBIR-SIMBOLO-EXIT
005950     END-IF
005960*
005970     ADD 1 TO CN-SIMBOLOS-PROCESADOS
005980*
005990     PERFORM 2510-GRABAR-COTIZACION
006000        THRU 2510-GRABAR-COTIZACION-EXIT
006010        VARYING WS-J FROM 1 BY 1
006020        UNTIL WS-J > TB-CANT-COTIZACIONES
006030           OR HUBO-FALLO-GRABACION
006040*
006050     .
006060 2500-ESCRIBIR-SIMBOLO-EXIT.
006070     EXIT.
006080******************************************************************
006090*                2510-GRABAR-COTIZACION                          *
006100*   GRABA LA COTIZACION DE INDICE WS-J DEL SIMBOLO EN PROCESO    *
006110*   EN CLEAN-MARKET-DATA. SI FALLA, ABORTA TODA LA CORRIDA.      *
006120******************************************************************
006130 2510-GRABAR-COTIZACION.
006140*
006150     MOVE WS-SIMBOLO-ANTERIOR    TO MD-SYMBOL
006160     MOVE TB-FECHA(WS-J)          TO MD-TRADE-DATE
006170     MOVE TB-ABIERTO(WS-J)        TO MD-OPEN-PRICE
006180     MOVE TB-ALTO(WS-J)           TO MD-HIGH-PRICE
006190     MOVE TB-BAJO(WS-J)           TO MD-LOW-PRICE
006200     MOVE TB-CIERRE(WS-J)         TO MD-CLOSE-PRICE
006210     MOVE TB-CIERRE-AJ(WS-J)      TO MD-ADJ-CLOSE
006220     MOVE TB-VOLUMEN(WS-J)        TO MD-VOLUME
006230     WRITE MD-MARKET-DATA-RECORD
006240     IF  WS-FS-CLEAN NOT = '00'
006250         SET HUBO-FALLO-GRABACION TO TRUE
006260         DISPLAY 'T1B010 - FALLO AL GRABAR - SIMBOLO='
006270                 WS-SIMBOLO-ANTERIOR ' FS=' WS-FS-CLEAN
006280         GO TO 6000-FIN
006290     END-IF
006300*
006310     .
006320 2510-GRABAR-COTIZACION-EXIT.
006330     EXIT.
006340******************************************************************
006350*                         6000-FIN                               *
006360*   IMPRIME EL CONTROL-REPORT Y CIERRA LOS ARCHIVOS.             *
006370******************************************************************
006380 6000-FIN.
006390*
006400     OPEN OUTPUT CONTROL-REPORT
006410*
006420     MOVE SPACES TO RPT-LINEA-REPORTE
006430     STRING 'TRADING BACKTESTER BATCH CONTROL REPORT'
006440            '          RUN DATE: ' WS-FC-AAAAMMDD
006450            DELIMITED BY SIZE INTO RPT-LINEA-REPORTE
006460*    CR-6208: SE USA EL MNEMONICO TOP-OF-FORM, NO EL NOMBRE
006470*    IMPLANTADOR C01, QUE ES LO QUE DECLARA SPECIAL-NAMES.
006480     WRITE RPT-LINEA-REPORTE AFTER ADVANCING TOP-OF-FORM
006490*
006500     MOVE ALL '-' TO RPT-LINEA-REPORTE
006510     WRITE RPT-LINEA-REPORTE
006520*
006530     MOVE SPACES TO RPT-LINEA-REPORTE
006540     STRING 'MARKET DATA CLEANING' DELIMITED BY SIZE
006550         INTO RPT-LINEA-REPORTE
006560     WRITE RPT-LINEA-REPORTE
006570*
006580*    CR-6209: CN-SIMBOLOS-PROCESADOS ES COMP - SE EDITA A
006590*    WS-EDITA-CN5 (DISPLAY) ANTES DE USARLA EN EL STRING.
006600     MOVE CN-SIMBOLOS-PROCESADOS TO WS-EDITA-CN5
006610     MOVE SPACES TO RPT-LINEA-REPORTE
006620     STRING '  SYMBOLS PROCESSED ............. '
006630            WS-EDITA-CN5 DELIMITED BY SIZE
006640         INTO RPT-LINEA-REPORTE
006650     WRITE RPT-LINEA-REPORTE
006660*
006670     MOVE CN-REGISTROS-LEIDOS TO WS-EDITA-CN7
006680     MOVE SPACES TO RPT-LINEA-REPORTE
006690     STRING '  RECORDS READ ................... '
006700            WS-EDITA-CN7 DELIMITED BY SIZE
006710         INTO RPT-LINEA-REPORTE
006720     WRITE RPT-LINEA-REPORTE
006730*
006740     MOVE CN-REGISTROS-RECHAZADOS TO WS-EDITA-CN7
006750     MOVE SPACES TO RPT-LINEA-REPORTE
006760     STRING '  RECORDS REJECTED ............... '
006770            WS-EDITA-CN7 DELIMITED BY SIZE
006780         INTO RPT-LINEA-REPORTE
006790     WRITE RPT-LINEA-REPORTE
006800*
006810     MOVE CN-REGISTROS-ESCRITOS TO WS-EDITA-CN7
006820     MOVE SPACES TO RPT-LINEA-REPORTE
006830     STRING '  RECORDS WRITTEN ................ '
006840            WS-EDITA-CN7 DELIMITED BY SIZE
006850         INTO RPT-LINEA-REPORTE
006860     WRITE RPT-LINEA-REPORTE
006870*
006880     MOVE CN-SIMBOLOS-RECHAZADOS TO WS-EDITA-CN5
006890     MOVE SPACES TO RPT-LINEA-REPORTE
006900     STRING '  SYMBOLS FULLY REJECTED ......... '
006910            WS-EDITA-CN5 DELIMITED BY SIZE
006920         INTO RPT-LINEA-REPORTE
006930     WRITE RPT-LINEA-REPORTE
006940*
006950     IF  HUBO-FALLO-GRABACION
006960         MOVE SPACES TO RPT-LINEA-REPORTE
006970         STRING '  *** CORRIDA ABORTADA - FALLO DE GRABACION ***'
006980             DELIMITED BY SIZE INTO RPT-LINEA-REPORTE
006990         WRITE RPT-LINEA-REPORTE
007000     END-IF
007010*
007020     CLOSE RAW-MARKET-DATA
007030     CLOSE CLEAN-MARKET-DATA
007040     CLOSE CONTROL-REPORT
007050*
007060     IF  HUBO-FALLO-GRABACION
007070         DISPLAY 'T1B010 - CORRIDA ABORTADA - VER CONTROL-REPORT'
007080         MOVE 16 TO RETURN-CODE
007090     END-IF
007100*
007110     .
007120 6000-FIN-EXIT.
007130     EXIT.
