000010******************************************************************
000020*                                                                *
000030*  COPYBOOK: T1SC001                                             *
000040*                                                                *
000050*  FECHA CREACION: 22/07/1986                                    *
000060*                                                                *
000070*  AUTOR: R. MARTINEZ                                            *
000080*                                                                *
000090*  APLICACION: T1 - BACKTESTER DE ESTRATEGIAS DE TRADING         *
000100*                                                                *
000110*  DESCRIPCION: LAYOUT DEL REGISTRO DE SENAL DE COMPRA/VENTA     *
000120*               (ARCHIVO TRADING-SIGNALS), ESCRITO POR T1S030 Y  *
000130*               GRABADO POR T1B020.                              *
000140*                                                                *
000150******************************************************************
000160*        L O G    D E   M O D I F I C A C I O N E S              *
000170******************************************************************
000180*  AUTOR        FECHA        DESCRIPCION                         *
000190******************************************************************
000200*  R.MARTINEZ   22/07/1986   VERSION ORIGINAL.                   *TB020001
000210*  M.ROJAS      14/02/1991   SE AGREGAN TS-SHORT-MA Y TS-LONG-MA *TB020019
000220*                            COMO CAMPOS DISCRETOS PARA AUDITORIA*TB020019
000230*  J.PENA       18/01/1999   AJUSTE Y2K - TS-SIGNAL-DATE PASA A  *TB020027
000240*                            CCYYMMDD (8 POSIC).                 *TB020027
000250*  J.PAREDES    27/08/2004   CR-6211: TS-STRATEGY-ID SUBE DE     *TB020038
000260*                            X(20) A X(21) (VER T1PC001) - SE    *TB020038
000270*                            ACHICA EL FILLER FINAL A X(01) PARA *TB020038
000280*                            QUE EL RENGLON SIGA EN 64 POSICIONES*TB020038
000290******************************************************************
000300 01  TS-TRADING-SIGNAL-RECORD.
000310     05  TS-STRATEGY-ID              PIC X(21).
000320     05  TS-SYMBOL                   PIC X(10).
000330     05  TS-SIGNAL-DATE               PIC 9(08).
000340     05  TS-SIGNAL-DATE-R REDEFINES TS-SIGNAL-DATE.
000350         10  TS-SIGNAL-YYYY           PIC 9(04).
000360         10  TS-SIGNAL-MM             PIC 9(02).
000370         10  TS-SIGNAL-DD             PIC 9(02).
000380     05  TS-SIGNAL-TYPE               PIC X(04).
000390         88  TS-ES-COMPRA                    VALUE 'BUY '.
000400         88  TS-ES-VENTA                     VALUE 'SELL'.
000410     05  TS-PRICE-AT-SIGNAL           PIC S9(07)V9(02) COMP-3.
000420     05  TS-SIGNAL-STRENGTH           PIC S9(01)V9(04) COMP-3.
000430     05  TS-SHORT-MA                  PIC S9(07)V9(04) COMP-3.
000440     05  TS-LONG-MA                   PIC S9(07)V9(04) COMP-3.
000450     05  FILLER                       PIC X(01).
